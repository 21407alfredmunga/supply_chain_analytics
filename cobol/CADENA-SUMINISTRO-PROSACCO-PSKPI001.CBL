000100******************************************************************
000200* FECHA       : 03/06/1989                                       *
000300* PROGRAMADOR : RUBEN OROZCO (RORO)                              *
000400* APLICACION  : CADENA DE SUMINISTRO PROSACCO                    *
000500* PROGRAMA    : PSKPI001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA LOS INDICADORES DE DESEMPENO (TASA DE    *
000800*             : LLENADO, OTIF Y DIAS DE COBERTURA) DE LA LINEA   *
000900*             : DE PRODUCTOS PROSACCO, A PARTIR DEL INVENTARIO   *
001000*             : INICIAL, EL REPORTE DE PEDIDOS DE CLIENTES Y EL  *
001100*             : PLAN SEMANAL DE PRODUCCION. INVOCA AL PROGRAMA   *
001200*             : PSKDQ001 PARA LA VALIDACION DE CALIDAD DE DATOS  *
001300* ARCHIVOS    : ARCHINV=E, ARCHPED=E, ARCHPRD=E, ARCHKRS=S,      *
001400*             : ARCHKOV=S                                        *
001500* ACCION (ES) : C=CALCULA, R=REPORTA                             *
001600* INSTALADO   : 03/06/1989                                       *
001700* BPM/RATIONAL: 100447                                           *
001800* NOMBRE      : LIQUIDACION DE INDICADORES DE CADENA SUMINISTRO  *
001900* DESCRIPCION : PROCESO BATCH MENSUAL                            *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    PSKPI001.
002300 AUTHOR.        RUBEN OROZCO.
002400 INSTALLATION.  PROSACCO - DEPTO DE SISTEMAS DE OPERACIONES.
002500 DATE-WRITTEN.  03/06/1989.
002600 DATE-COMPILED. 03/06/1989.
002700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
002800******************************************************************
002900*                    B I T A C O R A   D E   C A M B I O S       *
003000******************************************************************
003100* 03/06/1989 RORO REQ-100447 VERSION ORIGINAL DEL PROGRAMA,      *RORO8947
003200*            CALCULA TASA DE LLENADO Y DIAS DE COBERTURA PARA LA *
003300*            LINEA PROSACCO A PARTIR DE INVENTARIO Y PEDIDOS.    *
003400* 14/11/1990 RORO REQ-100512 SE AGREGA LA CARGA DEL PLAN DE      *RORO9012
003500*            PRODUCCION SEMANAL Y EL CALCULO DE TOTAL-SUMINISTRO.*
003600* 22/02/1992 MALV REQ-100589 SE AGREGA EL INDICADOR OTIF POR SKU *MALV9289
003700*            Y EL ACUMULADO SEMANAL DE SUMINISTRO Y DEMANDA.     *
003800* 19/08/1993 MALV REQ-100634 SE CORRIGE EL CALCULO DE LA VENTANA *MALV9334
003900*            DE DEMANDA CUANDO EL PEDIDO TRAE FECHA INVALIDA.    *
004000* 05/01/1995 JOCH REQ-100701 SE AGREGA EL RESUMEN GENERAL         JOCH9501
004100*            (ARCHKOV) CON LOS TOTALES PONDERADOS POR DEMANDA.   *
004200* 30/09/1996 JOCH REQ-100755 SE CAMBIA LA BUSQUEDA DE SKU A TABLA*JOCH9655
004300*            ORDENADA ASCENDENTE POR CODIGO DE PRODUCTO.         *
004400* 11/12/1998 PEDR REQ-100822 REVISION DE SIGLO 2000, SE VALIDAN  *PEDR9822
004500*            LAS FECHAS DE PEDIDO CON ANIO DE 4 POSICIONES Y SE  *
004600*            AJUSTA LA TABLA DE BISIESTOS HASTA EL ANIO 2099.    *
004700* 08/02/1999 PEDR REQ-100822 PRUEBAS DE PASO DE SIGLO COMPLETAS, *PEDR9922
004800*            SIN INCIDENCIAS EN EL CALCULO DE SEMANA ISO.        *
004900* 17/07/2001 ERMZ REQ-100901 SE AGREGA EL INDICADOR OTIF AL      *ERMZ0101
005000*            RESUMEN GENERAL, PONDERADO POR DEMANDA TOTAL.       *
005100* 26/03/2004 ERMZ REQ-100955 SE INCORPORA LA LLAMADA A PSKDQ001  *ERMZ0455
005200*            PARA LA VALIDACION DE CALIDAD DE DATOS DE ENTRADA.  *
005300* 09/09/2007 DIVR REQ-101042 SE AMPLIA LA TABLA DE SKU A 200     *DIVR0742
005400*            PRODUCTOS POR CRECIMIENTO DE CATALOGO.              *
005500* 14/05/2010 DIVR REQ-101098 SE AGREGA LA LINEA TOTAL AL REPORTE *DIVR1098
005600*            DE SALIDA ARCHKRS (REQUERIMIENTO DE AUDITORIA).     *
005700* 03/03/2011 DIVR REQ-101125 SE AGREGA EL CALCULO DEL ANIO ISO   *DIVR1125
005800*            DEL PEDIDO (WKS-SC-ANIO-ISO / WKS-PEDIDO-ANIO-ISO), *
005900*            QUE NO SE OBTENIA AUNQUE EL LAYOUT LO CONTEMPLA. SE *
006000*            PROTEGE ADEMAS LA CUBETA SEMANAL DE PRODUCCION      *
006100*            CONTRA SEMANAS MAYORES A 53 (REVISION DE AUDITORIA).*
006200* 12/08/2011 DIVR REQ-101212 CORRECCION DE AUDITORIA: EL DESBORDE*DIVR1212
006300*            DE SEMANA (>53) YA NO COMPARTE INDICADOR CON LA     *
006400*            SEMANA NEGATIVA QUE VIAJA A PSKDQ001 (SE CREA       *
006500*            WKS-PRD-SEMANA-FUERA-TABLA, DE USO LOCAL). TAMBIEN  *
006600*            SE CORRIGE QUE LAS VALIDACIONES DE DISPONIBLE Y     *
006700*            CANTIDAD NEGATIVOS, Y EL CONTEO DE FECHA VALIDA DEL *
006800*            PEDIDO, NO CORRIAN CUANDO EL SKU VENIA EN BLANCO.   *
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT ARCHINV ASSIGN TO ARCHINV
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS  IS FS-ARCHINV.
007900
008000     SELECT ARCHPED ASSIGN TO ARCHPED
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS FS-ARCHPED.
008300
008400     SELECT ARCHPRD ASSIGN TO ARCHPRD
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS FS-ARCHPRD.
008700
008800     SELECT ARCHKRS ASSIGN TO ARCHKRS
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS  IS FS-ARCHKRS.
009100
009200     SELECT ARCHKOV ASSIGN TO ARCHKOV
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS  IS FS-ARCHKOV.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800******************************************************************
009900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010000******************************************************************
010100*   SNAPSHOT INICIAL DE INVENTARIO POR SKU.
010200 FD  ARCHINV.
010300 01  REG-INVENTARIO.
010400     02 INV-SKU                    PIC X(10).
010500     02 INV-DISPONIBLE             PIC S9(07)V9(02).
010600*   REPORTE DE PEDIDOS DE CLIENTES.
010700 FD  ARCHPED.
010800 01  REG-PEDIDO.
010900     02 PED-SKU                    PIC X(10).
011000     02 PED-CANTIDAD               PIC S9(07)V9(02).
011100     02 PED-VALOR-VENTA            PIC S9(09)V9(02).
011200     02 PED-FECHA-ESPERADA         PIC 9(08).
011300     02 FILLER                     PIC X(02).
011400*   PLAN SEMANAL DE PRODUCCION, FORMA LARGA (SKU POR SEMANA).
011500 FD  ARCHPRD.
011600 01  REG-PRODUCCION.
011700     02 PRD-SKU                    PIC X(10).
011800     02 PRD-SEMANA                 PIC 9(02).
011900     02 PRD-PRODUCIDO              PIC S9(07)V9(02).
012000     02 FILLER                     PIC X(01).
012100*   RESUMEN DE INDICADORES POR SKU, SIRVE TAMBIEN COMO REPORTE.
012200 FD  ARCHKRS.
012300 01  REG-REPORTE-KPI.
012400     02 RK-SKU                     PIC X(10).
012500     02 FILLER                     PIC X(01) VALUE SPACE.
012600     02 RK-DEMANDA-TOTAL           PIC Z(8)9.99.
012700     02 FILLER                     PIC X(01) VALUE SPACE.
012800     02 RK-SUMINISTRO-TOTAL        PIC Z(8)9.99.
012900     02 FILLER                     PIC X(01) VALUE SPACE.
013000     02 RK-TASA-LLENADO            PIC X(06).
013100     02 FILLER                     PIC X(01) VALUE SPACE.
013200     02 RK-OTIF                    PIC X(06).
013300     02 FILLER                     PIC X(01) VALUE SPACE.
013400     02 RK-DIAS-COBERTURA          PIC X(10).
013500     02 FILLER                     PIC X(09) VALUE SPACES.
013600*   SEGUNDO FORMATO DE REGISTRO DE ARCHKRS, PARA LA SECCION DE
013700*   VALIDACION DE CALIDAD DE DATOS QUE CIERRA EL REPORTE.
013800 01  REG-LINEA-VALIDACION.
013900     02 RL-TEXTO                   PIC X(69).
014000     02 FILLER                     PIC X(01) VALUE SPACE.
014100*   RESUMEN GENERAL DE LA CORRIDA, UN SOLO REGISTRO.
014200 FD  ARCHKOV.
014300 01  REG-RESUMEN-GENERAL.
014400     02 RV-DEMANDA-TOTAL           PIC Z(10)9.99.
014500     02 FILLER                     PIC X(01) VALUE SPACE.
014600     02 RV-SUMINISTRO-TOTAL        PIC Z(10)9.99.
014700     02 FILLER                     PIC X(01) VALUE SPACE.
014800     02 RV-TASA-LLENADO            PIC X(06).
014900     02 FILLER                     PIC X(01) VALUE SPACE.
015000     02 RV-OTIF                    PIC X(06).
015100     02 FILLER                     PIC X(01) VALUE SPACE.
015200     02 RV-DIAS-COBERTURA          PIC X(10).
015300     02 FILLER                     PIC X(08) VALUE SPACES.
015400
015500 WORKING-STORAGE SECTION.
015600******************************************************************
015700*           RECURSOS RUTINAS DE FILE STATUS                      *
015800******************************************************************
015900 01  WKS-FS-STATUS.
016000     02 FS-ARCHINV                 PIC 9(02) VALUE ZEROES.
016100     02 FS-ARCHPED                 PIC 9(02) VALUE ZEROES.
016200     02 FS-ARCHPRD                 PIC 9(02) VALUE ZEROES.
016300     02 FS-ARCHKRS                 PIC 9(02) VALUE ZEROES.
016400     02 FS-ARCHKOV                 PIC 9(02) VALUE ZEROES.
016500     02 FILLER                     PIC X(02) VALUE SPACES.
016600******************************************************************
016700*              INDICADORES DE FIN DE ARCHIVO Y ESTADO            *
016800******************************************************************
016900 01  WKS-FLAGS.
017000     02 WKS-FIN-INVENTARIO         PIC 9(01) VALUE ZERO.
017100        88 FIN-INVENTARIO                     VALUE 1.
017200     02 WKS-FIN-PEDIDOS            PIC 9(01) VALUE ZERO.
017300        88 FIN-PEDIDOS                        VALUE 1.
017400     02 WKS-FIN-PRODUCCION         PIC 9(01) VALUE ZERO.
017500        88 FIN-PRODUCCION                     VALUE 1.
017600     02 WKS-FECHA-PEDIDO-OK        PIC 9(01) VALUE ZERO.
017700        88 FECHA-PEDIDO-VALIDA                VALUE 1.
017800     02 WKS-ANIO-BISIESTO-IND      PIC 9(01) VALUE ZERO.
017900        88 ANIO-ES-BISIESTO                   VALUE 1.
018000     02 WKS-SKU-HALLADO-IND        PIC 9(01) VALUE ZERO.
018100        88 SKU-HALLADO                        VALUE 1.
018200     02 WKS-BUSQUEDA-FIN-IND       PIC 9(01) VALUE ZERO.
018300        88 BUSQUEDA-TERMINADA                 VALUE 1.
018400*    INDICADOR LOCAL DE DESBORDE DE TABLA (NO VIAJA POR LINKAGE
018500*    A PSKDQ001 - NO DEBE AFECTAR EL FALLO/PASO DE V4).
018600     02 WKS-PRD-SEMANA-FUERA-TABLA PIC 9(01) VALUE ZERO.
018700        88 PRD-SEMANA-FUERA-TABLA             VALUE 1.
018800     02 FILLER                     PIC X(01) VALUE SPACES.
018900******************************************************************
019000*              CONTADORES Y SUBINDICES (EN COMP)                 *
019100******************************************************************
019200 01  WKS-CONTADORES.
019300     02 WKS-LEIDOS-INVENTARIO      PIC S9(07) COMP VALUE ZERO.
019400     02 WKS-LEIDOS-PEDIDOS         PIC S9(07) COMP VALUE ZERO.
019500     02 WKS-LEIDOS-PRODUCCION      PIC S9(07) COMP VALUE ZERO.
019600     02 WKS-ESCRITOS-KRS           PIC S9(07) COMP VALUE ZERO.
019700     02 WKS-TOTAL-SKU              PIC S9(05) COMP VALUE ZERO.
019800     02 WKS-MAX-SKU                PIC S9(05) COMP VALUE 200.
019900     02 WKS-PEDIDOS-FECHA-VALIDA   PIC S9(07) COMP VALUE ZERO.
020000     02 FILLER                     PIC X(02) VALUE SPACES.
020100 01  WKS-SUBINDICES.
020200     02 WKS-IX                     PIC S9(05) COMP VALUE ZERO.
020300     02 WKS-IY                     PIC S9(05) COMP VALUE ZERO.
020400     02 WKS-IDX-SKU-ACTUAL         PIC S9(05) COMP VALUE ZERO.
020500     02 WKS-SEMANA-IX              PIC S9(03) COMP VALUE ZERO.
020600     02 WKS-DIAS-MAX-MES           PIC S9(03) COMP VALUE ZERO.
020700     02 FILLER                     PIC X(02) VALUE SPACES.
020800 01  WKS-SKU-BUSCADO               PIC X(10) VALUE SPACES.
020900 01  WKS-PEDIDO-ANIO-ISO           PIC 9(04) VALUE ZERO.
021000******************************************************************
021100*    TABLA DE DIAS POR MES (PARA VALIDAR FECHA DE PEDIDO)        *
021200******************************************************************
021300 01  TABLA-DIAS-MES.
021400     02 FILLER        PIC X(24) VALUE '312831303130313130313031'.
021500 01  TABLA-DIAS-MES-R REDEFINES TABLA-DIAS-MES.
021600     02 DIAS-EN-MES        PIC 99 OCCURS 12 TIMES.
021700******************************************************************
021800*              AREAS DE TRABAJO PARA FECHAS                      *
021900******************************************************************
022000 01  WKS-FECHA-PEDIDO-NUM          PIC 9(08) VALUE ZERO.
022100 01  WKS-FECHA-PEDIDO-R REDEFINES WKS-FECHA-PEDIDO-NUM.
022200     02 WKS-FP-ANIO                PIC 9(04).
022300     02 WKS-FP-MES                 PIC 9(02).
022400     02 WKS-FP-DIA                 PIC 9(02).
022500 01  WKS-FECHA-AUX                 PIC 9(08) VALUE ZERO.
022600 01  WKS-FECHA-AUX-R REDEFINES WKS-FECHA-AUX.
022700     02 WKS-FA-ANIO                PIC 9(04).
022800     02 WKS-FA-MES                 PIC 9(02).
022900     02 WKS-FA-DIA                 PIC 9(02).
023000******************************************************************
023100*         CAMPOS DE CALCULO DE DIA JULIANO (ALGORITMO DE         *
023200*         FLIEGEL Y VAN FLANDERN, SIN FUNCIONES INTRINSECAS)     *
023300******************************************************************
023400 01  WKS-JULIANO-CALC.
023500     02 WKS-JC-T1                  PIC S9(09) COMP VALUE ZERO.
023600     02 WKS-JC-T2                  PIC S9(09) COMP VALUE ZERO.
023700     02 WKS-JC-T3                  PIC S9(09) COMP VALUE ZERO.
023800     02 WKS-JC-A                   PIC S9(09) COMP VALUE ZERO.
023900     02 WKS-JC-JDN                 PIC S9(09) COMP VALUE ZERO.
024000******************************************************************
024100*       CAMPOS DE CALCULO DE SEMANA ISO-8601 (A PARTIR DEL       *
024200*       DIA JULIANO, SIN FUNCIONES INTRINSECAS)                  *
024300******************************************************************
024400 01  WKS-SEMANA-CALC.
024500     02 WKS-SC-JDN-FECHA           PIC S9(09) COMP VALUE ZERO.
024600     02 WKS-SC-DOW                 PIC S9(03) COMP VALUE ZERO.
024700     02 WKS-SC-JDN-ENE1            PIC S9(09) COMP VALUE ZERO.
024800     02 WKS-SC-ORD                 PIC S9(05) COMP VALUE ZERO.
024900     02 WKS-SC-SEMANA-CALC         PIC S9(05) COMP VALUE ZERO.
025000     02 WKS-SC-SEMANAS-ANIO        PIC S9(03) COMP VALUE ZERO.
025100     02 WKS-SC-ANIO-AUX            PIC S9(05) COMP VALUE ZERO.
025200     02 WKS-SC-NUM-SEMANA          PIC S9(03) COMP VALUE ZERO.
025300     02 WKS-SC-ANIO-ISO            PIC 9(04) VALUE ZERO.
025400     02 WKS-SC-DIA-GUARDADO        PIC 9(02) VALUE ZERO.
025500     02 WKS-SC-MES-GUARDADO        PIC 9(02) VALUE ZERO.
025600     02 WKS-SC-ANIO-GUARDADO       PIC 9(04) VALUE ZERO.
025700     02 FILLER                     PIC X(02) VALUE SPACES.
025800******************************************************************
025900*        TABLA DE ACUMULADORES POR SKU (INVENTARIO, PEDIDOS      *
026000*        Y PRODUCCION), ORDENADA ASCENDENTE POR CODIGO           *
026100******************************************************************
026200 01  WKS-TABLA-SKU.
026300     02 WKS-SKU-ENTRADA OCCURS 200 TIMES.
026400        03 WKS-SKU-COD             PIC X(10).
026500        03 WKS-SKU-INVENTARIO      PIC S9(09)V9(02) VALUE ZERO.
026600        03 WKS-SKU-PRODUCIDO       PIC S9(09)V9(02) VALUE ZERO.
026700        03 WKS-SKU-DEMANDA         PIC S9(09)V9(02) VALUE ZERO.
026800        03 WKS-SKU-DEMANDA-VALIDA  PIC S9(09)V9(02) VALUE ZERO.
026900        03 WKS-SKU-FECHA-MINIMA    PIC 9(08) VALUE 99999999.
027000        03 WKS-SKU-FECHA-MAXIMA    PIC 9(08) VALUE ZERO.
027100        03 WKS-SKU-TIENE-FECHA     PIC 9(01) VALUE ZERO.
027200           88 SKU-TIENE-FECHA-VALIDA          VALUE 1.
027300        03 WKS-SKU-DEMANDA-SEM OCCURS 54 TIMES
027400                                PIC S9(07)V9(02) VALUE ZERO.
027500        03 WKS-SKU-PRODUCCION-SEM OCCURS 54 TIMES
027600                                PIC S9(07)V9(02) VALUE ZERO.
027700        03 FILLER               PIC X(02) VALUE SPACES.
027800******************************************************************
027900*            CAMPOS DE CALCULO DE INDICADORES POR SKU            *
028000******************************************************************
028100 01  WKS-CALCULO-SKU.
028200     02 WKS-CS-TOTAL-DEMANDA       PIC S9(09)V9(02) VALUE ZERO.
028300     02 WKS-CS-TOTAL-SUMINISTRO    PIC S9(09)V9(02) VALUE ZERO.
028400     02 WKS-CS-TASA-LLENADO        PIC S9(01)V9(04) VALUE ZERO.
028500     02 WKS-CS-TASA-LLENADO-IND    PIC 9(01) VALUE ZERO.
028600        88 TASA-LLENADO-DEFINIDA              VALUE 1.
028700     02 WKS-CS-OTIF                PIC S9(01)V9(04) VALUE ZERO.
028800     02 WKS-CS-DIAS-COBERTURA      PIC S9(07)V9(02) VALUE ZERO.
028900     02 WKS-CS-DIAS-COBERTURA-IND  PIC X(01) VALUE SPACE.
029000        88 DIAS-COBERTURA-FINITA              VALUE 'F'.
029100        88 DIAS-COBERTURA-INFINITA            VALUE 'I'.
029200        88 DIAS-COBERTURA-INDEFINIDA          VALUE 'N'.
029300     02 WKS-CS-VENTANA-DIAS        PIC S9(07) COMP VALUE ZERO.
029400     02 WKS-CS-DEMANDA-DIARIA      PIC S9(09)V9(04) VALUE ZERO.
029500     02 FILLER                     PIC X(02) VALUE SPACES.
029600******************************************************************
029700*          CAMPOS DE TRABAJO PARA EL CALCULO DEL OTIF            *
029800******************************************************************
029900 01  WKS-OTIF-TRABAJO.
030000     02 WKS-OT-SUMINISTRO-ACUM     PIC S9(09)V9(02) VALUE ZERO.
030100     02 WKS-OT-UNIDADES-TIEMPO     PIC S9(09)V9(02) VALUE ZERO.
030200     02 WKS-OT-DEMANDA-TOTAL-SEM   PIC S9(09)V9(02) VALUE ZERO.
030300     02 FILLER                     PIC X(02) VALUE SPACES.
030400******************************************************************
030500*            TOTALES GENERALES DE LA CORRIDA (REGLA R5)          *
030600******************************************************************
030700 01  WKS-TOTALES-GENERALES.
030800     02 WKS-TG-DEMANDA-TOTAL       PIC S9(11)V9(02) VALUE ZERO.
030900     02 WKS-TG-SUMINISTRO-TOTAL    PIC S9(11)V9(02) VALUE ZERO.
031000     02 WKS-TG-TASA-LLENADO        PIC S9(01)V9(04) VALUE ZERO.
031100     02 WKS-TG-TASA-LLENADO-IND    PIC 9(01) VALUE ZERO.
031200        88 TASA-LLENADO-GRAL-DEFINIDA          VALUE 1.
031300     02 WKS-TG-OTIF-ACUM           PIC S9(15)V9(06) VALUE ZERO.
031400     02 WKS-TG-OTIF                PIC S9(01)V9(04) VALUE ZERO.
031500     02 WKS-TG-DIAS-COBERT-ACUM    PIC S9(17)V9(04) VALUE ZERO.
031600     02 WKS-TG-DIAS-COBERTURA      PIC S9(07)V9(02) VALUE ZERO.
031700     02 FILLER                     PIC X(02) VALUE SPACES.
031800******************************************************************
031900*        CAMPOS EDITADOS PARA EL REPORTE DE SALIDA               *
032000******************************************************************
032100 01  WKS-EDITA-TASA-LLENADO        PIC 9.9999.
032200 01  WKS-EDITA-OTIF                PIC 9.9999.
032300 01  WKS-EDITA-DIAS-COBERTURA      PIC Z(6)9.99.
032400******************************************************************
032500*       AREA DE INTERFAZ CON EL VALIDADOR DE CALIDAD PSKDQ001    *
032600******************************************************************
032700 01  WKS-DQ-PARM-AREA.
032800     02 WKS-DQ-INV-NEGATIVO        PIC 9(01) VALUE ZERO.
032900     02 WKS-DQ-INV-SKU-BLANCO      PIC 9(01) VALUE ZERO.
033000     02 WKS-DQ-PED-NEGATIVO        PIC 9(01) VALUE ZERO.
033100     02 WKS-DQ-PED-SKU-BLANCO      PIC 9(01) VALUE ZERO.
033200     02 WKS-DQ-PED-TOTAL           PIC S9(07) COMP VALUE ZERO.
033300     02 WKS-DQ-PED-FECHA-VALIDA    PIC S9(07) COMP VALUE ZERO.
033400     02 WKS-DQ-PRD-SEMANA-NEG      PIC 9(01) VALUE ZERO.
033500     02 WKS-DQ-PRD-PRODUCIDO-NEG   PIC 9(01) VALUE ZERO.
033600     02 WKS-DQ-KPI-FUERA-RANGO     PIC 9(01) VALUE ZERO.
033700     02 WKS-DQ-RESULTADO-V1        PIC X(04) VALUE SPACES.
033800     02 WKS-DQ-RESULTADO-V2        PIC X(04) VALUE SPACES.
033900     02 WKS-DQ-RESULTADO-V3        PIC X(04) VALUE SPACES.
034000     02 WKS-DQ-RESULTADO-V4        PIC X(04) VALUE SPACES.
034100     02 WKS-DQ-RESULTADO-V5        PIC X(04) VALUE SPACES.
034200     02 FILLER                     PIC X(02) VALUE SPACES.
034300******************************************************************
034400*                  MASCARA PARA LA IMPRESION DE CONTADORES       *
034500******************************************************************
034600 01  WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
034700******************************************************************
034800 PROCEDURE DIVISION.
034900******************************************************************
035000*               S E C C I O N    P R I N C I P A L               *
035100******************************************************************
035200 000-MAIN SECTION.
035300     PERFORM 100-APERTURA-ARCHIVOS
035400     PERFORM 200-CARGA-INVENTARIO
035500     PERFORM 300-CARGA-PEDIDOS
035600     PERFORM 400-CARGA-PRODUCCION
035700     PERFORM 700-CALCULA-INDICADORES
035800     PERFORM 800-CALCULA-TOTALES-GENERALES
035900     PERFORM 920-ESCRIBE-LINEA-TOTAL
036000     PERFORM 930-ESCRIBE-OVERVIEW
036100     PERFORM 950-VALIDACION-CALIDAD-DATOS
036200     PERFORM 990-TERMINA
036300     STOP RUN.
036400 000-MAIN-E. EXIT.
036500
036600******************************************************************
036700*                  A P E R T U R A   D E   A R C H I V O S       *
036800******************************************************************
036900 100-APERTURA-ARCHIVOS SECTION.
037000     OPEN INPUT  ARCHINV ARCHPED ARCHPRD
037100          OUTPUT ARCHKRS ARCHKOV
037200     IF FS-ARCHINV NOT = 0 OR FS-ARCHPED NOT = 0 OR
037300        FS-ARCHPRD NOT = 0 OR FS-ARCHKRS NOT = 0 OR
037400        FS-ARCHKOV NOT = 0
037500        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE PSKPI001 <<<'
037600                UPON CONSOLE
037700        DISPLAY 'FS-ARCHINV: ' FS-ARCHINV ' FS-ARCHPED: '
037800                FS-ARCHPED ' FS-ARCHPRD: ' FS-ARCHPRD
037900                UPON CONSOLE
038000        DISPLAY 'FS-ARCHKRS: ' FS-ARCHKRS ' FS-ARCHKOV: '
038100                FS-ARCHKOV UPON CONSOLE
038200        MOVE 91 TO RETURN-CODE
038300        CLOSE ARCHINV ARCHPED ARCHPRD ARCHKRS ARCHKOV
038400        STOP RUN
038500     END-IF.
038600 100-APERTURA-ARCHIVOS-E. EXIT.
038700
038800******************************************************************
038900*      C A R G A   D E L   I N V E N T A R I O   I N I C I A L   *
039000******************************************************************
039100 200-CARGA-INVENTARIO SECTION.
039200     PERFORM 210-PROCESA-REG-INVENTARIO UNTIL FIN-INVENTARIO.
039300 200-CARGA-INVENTARIO-E. EXIT.
039400
039500 210-PROCESA-REG-INVENTARIO SECTION.
039600     READ ARCHINV
039700         AT END SET FIN-INVENTARIO TO TRUE
039800     END-READ
039900     IF NOT FIN-INVENTARIO
040000        ADD 1 TO WKS-LEIDOS-INVENTARIO
040100*       V1 CORRE SOBRE TODO REGISTRO LEIDO, SIN IMPORTAR SI EL
040200*       SKU VIENE EN BLANCO (REQ-101212).
040300        IF INV-DISPONIBLE NUMERIC
040400           IF INV-DISPONIBLE < 0
040500              MOVE 1 TO WKS-DQ-INV-NEGATIVO
040600           END-IF
040700        ELSE
040800           MOVE ZERO TO INV-DISPONIBLE
040900        END-IF
041000        IF INV-SKU = SPACES
041100           MOVE 1 TO WKS-DQ-INV-SKU-BLANCO
041200        ELSE
041300           MOVE INV-SKU TO WKS-SKU-BUSCADO
041400           PERFORM 500-LOCALIZA-O-AGREGA-SKU
041500           ADD INV-DISPONIBLE TO
041600               WKS-SKU-INVENTARIO (WKS-IDX-SKU-ACTUAL)
041700        END-IF
041800     END-IF.
041900 210-PROCESA-REG-INVENTARIO-E. EXIT.
042000
042100******************************************************************
042200*      C A R G A   D E L   R E P O R T E   D E   P E D I D O S   *
042300******************************************************************
042400 300-CARGA-PEDIDOS SECTION.
042500     PERFORM 310-PROCESA-REG-PEDIDO UNTIL FIN-PEDIDOS.
042600 300-CARGA-PEDIDOS-E. EXIT.
042700
042800 310-PROCESA-REG-PEDIDO SECTION.
042900     READ ARCHPED
043000         AT END SET FIN-PEDIDOS TO TRUE
043100     END-READ
043200     IF NOT FIN-PEDIDOS
043300        ADD 1 TO WKS-LEIDOS-PEDIDOS
043400        ADD 1 TO WKS-DQ-PED-TOTAL
043500*       V2 Y EL CONTEO DE FECHAS VALIDAS (V3) CORREN SOBRE TODO
043600*       REGISTRO LEIDO, SIN IMPORTAR SI EL SKU VIENE EN BLANCO
043700*       (REQ-101212).
043800        IF PED-CANTIDAD NUMERIC
043900           IF PED-CANTIDAD < 0
044000              MOVE 1 TO WKS-DQ-PED-NEGATIVO
044100           END-IF
044200        ELSE
044300           MOVE ZERO TO PED-CANTIDAD
044400        END-IF
044500        PERFORM 600-VALIDA-FECHA-PEDIDO
044600        IF FECHA-PEDIDO-VALIDA
044700           ADD 1 TO WKS-PEDIDOS-FECHA-VALIDA
044800           ADD 1 TO WKS-DQ-PED-FECHA-VALIDA
044900        END-IF
045000        IF PED-SKU = SPACES
045100           MOVE 1 TO WKS-DQ-PED-SKU-BLANCO
045200        ELSE
045300           MOVE PED-SKU TO WKS-SKU-BUSCADO
045400           PERFORM 500-LOCALIZA-O-AGREGA-SKU
045500           ADD PED-CANTIDAD TO
045600               WKS-SKU-DEMANDA (WKS-IDX-SKU-ACTUAL)
045700           IF FECHA-PEDIDO-VALIDA
045800              ADD PED-CANTIDAD TO
045900                  WKS-SKU-DEMANDA-VALIDA (WKS-IDX-SKU-ACTUAL)
046000              SET SKU-TIENE-FECHA-VALIDA (WKS-IDX-SKU-ACTUAL)
046100                  TO TRUE
046200              IF PED-FECHA-ESPERADA <
046300                 WKS-SKU-FECHA-MINIMA (WKS-IDX-SKU-ACTUAL)
046400                 MOVE PED-FECHA-ESPERADA TO
046500                      WKS-SKU-FECHA-MINIMA (WKS-IDX-SKU-ACTUAL)
046600              END-IF
046700              IF PED-FECHA-ESPERADA >
046800                 WKS-SKU-FECHA-MAXIMA (WKS-IDX-SKU-ACTUAL)
046900                 MOVE PED-FECHA-ESPERADA TO
047000                      WKS-SKU-FECHA-MAXIMA (WKS-IDX-SKU-ACTUAL)
047100              END-IF
047200              PERFORM 620-CALCULA-SEMANA-ISO
047300*             EXPECTED-YEAR SE DERIVA JUNTO CON LA SEMANA (R7).
047400*             NO PARTICIPA EN EL EMPAQUETADO SEMANAL (VER R3).
047500              MOVE WKS-SC-NUM-SEMANA TO WKS-SEMANA-IX
047600              MOVE WKS-SC-ANIO-ISO   TO WKS-PEDIDO-ANIO-ISO
047700              ADD 1 TO WKS-SEMANA-IX
047800              ADD PED-CANTIDAD TO
047900                  WKS-SKU-DEMANDA-SEM (WKS-IDX-SKU-ACTUAL
048000                                       WKS-SEMANA-IX)
048100           END-IF
048200        END-IF
048300     END-IF.
048400 310-PROCESA-REG-PEDIDO-E. EXIT.
048500
048600******************************************************************
048700*        C A R G A   D E L   P L A N   D E   P R O D U C C I O N *
048800******************************************************************
048900 400-CARGA-PRODUCCION SECTION.
049000     PERFORM 410-PROCESA-REG-PRODUCCION UNTIL FIN-PRODUCCION.
049100 400-CARGA-PRODUCCION-E. EXIT.
049200
049300 410-PROCESA-REG-PRODUCCION SECTION.
049400     READ ARCHPRD
049500         AT END SET FIN-PRODUCCION TO TRUE
049600     END-READ
049700     IF NOT FIN-PRODUCCION
049800        ADD 1 TO WKS-LEIDOS-PRODUCCION
049900        MOVE ZERO TO WKS-PRD-SEMANA-FUERA-TABLA
050000        IF NOT PRD-SEMANA NUMERIC
050100           MOVE ZERO TO PRD-SEMANA
050200        END-IF
050300        IF PRD-SEMANA < 0
050400           MOVE 1 TO WKS-DQ-PRD-SEMANA-NEG
050500        END-IF
050600        IF PRD-PRODUCIDO NUMERIC
050700           IF PRD-PRODUCIDO < 0
050800              MOVE 1 TO WKS-DQ-PRD-PRODUCIDO-NEG
050900           END-IF
051000        ELSE
051100           MOVE ZERO TO PRD-PRODUCIDO
051200        END-IF
051300*       LA TABLA DE SEMANAS SOLO CUBRE 0-53 (OCCURS 54). UNA
051400*       SEMANA FUERA DE ESE RANGO SE MARCA EN UN INDICADOR LOCAL
051500*       (NO EN WKS-DQ-PRD-SEMANA-NEG, QUE VIAJA A V4) Y NO SE
051600*       ACUMULA EN LA CUBETA SEMANAL, PARA NO DESBORDAR EL INDICE.
051700        IF PRD-SEMANA > 53
051800           MOVE 1 TO WKS-PRD-SEMANA-FUERA-TABLA
051900        END-IF
052000        IF PRD-SKU NOT = SPACES
052100           MOVE PRD-SKU TO WKS-SKU-BUSCADO
052200           PERFORM 500-LOCALIZA-O-AGREGA-SKU
052300           ADD PRD-PRODUCIDO TO
052400               WKS-SKU-PRODUCIDO (WKS-IDX-SKU-ACTUAL)
052500           IF NOT PRD-SEMANA-FUERA-TABLA
052600              MOVE PRD-SEMANA TO WKS-SEMANA-IX
052700              ADD 1 TO WKS-SEMANA-IX
052800              ADD PRD-PRODUCIDO TO
052900                  WKS-SKU-PRODUCCION-SEM (WKS-IDX-SKU-ACTUAL
053000                                          WKS-SEMANA-IX)
053100           END-IF
053200        END-IF
053300     END-IF.
053400 410-PROCESA-REG-PRODUCCION-E. EXIT.
053500
053600******************************************************************
053700*   B U S Q U E D A   O   A L T A   D E   S K U   E N   T A B L A *
053800*   LA TABLA SE MANTIENE ORDENADA ASCENDENTE POR WKS-SKU-COD,    *
053900*   SE BUSCA EN FORMA SECUENCIAL Y, SI NO EXISTE, SE ABRE UN     *
054000*   ESPACIO DESPLAZANDO LAS ENTRADAS MAYORES UNA POSICION.       *
054100******************************************************************
054200 500-LOCALIZA-O-AGREGA-SKU SECTION.
054300     MOVE 0 TO WKS-SKU-HALLADO-IND
054400     MOVE 0 TO WKS-BUSQUEDA-FIN-IND
054500     MOVE 1 TO WKS-IX
054600     PERFORM 510-BUSCA-POSICION-SKU UNTIL BUSQUEDA-TERMINADA
054700     IF NOT SKU-HALLADO
054800        PERFORM 520-INSERTA-SKU-EN-TABLA
054900     END-IF
055000     MOVE WKS-IX TO WKS-IDX-SKU-ACTUAL.
055100 500-LOCALIZA-O-AGREGA-SKU-E. EXIT.
055200
055300 510-BUSCA-POSICION-SKU SECTION.
055400     IF WKS-IX > WKS-TOTAL-SKU
055500        SET BUSQUEDA-TERMINADA TO TRUE
055600     ELSE
055700        IF WKS-SKU-COD (WKS-IX) = WKS-SKU-BUSCADO
055800           MOVE 1 TO WKS-SKU-HALLADO-IND
055900           SET BUSQUEDA-TERMINADA TO TRUE
056000        ELSE
056100           IF WKS-SKU-COD (WKS-IX) > WKS-SKU-BUSCADO
056200              SET BUSQUEDA-TERMINADA TO TRUE
056300           ELSE
056400              ADD 1 TO WKS-IX
056500           END-IF
056600        END-IF
056700     END-IF.
056800 510-BUSCA-POSICION-SKU-E. EXIT.
056900
057000 520-INSERTA-SKU-EN-TABLA SECTION.
057100     IF WKS-TOTAL-SKU < WKS-MAX-SKU
057200        ADD 1 TO WKS-TOTAL-SKU
057300        MOVE WKS-TOTAL-SKU TO WKS-IY
057400        SUBTRACT 1 FROM WKS-IY
057500        PERFORM 530-DESPLAZA-SKU VARYING WKS-IY FROM WKS-IY
057600                BY -1 UNTIL WKS-IY < WKS-IX
057700        INITIALIZE WKS-SKU-ENTRADA (WKS-IX)
057800        MOVE WKS-SKU-BUSCADO TO WKS-SKU-COD (WKS-IX)
057900        MOVE 99999999 TO WKS-SKU-FECHA-MINIMA (WKS-IX)
058000        MOVE ZERO     TO WKS-SKU-FECHA-MAXIMA (WKS-IX)
058100     ELSE
058200        DISPLAY '>>> TABLA DE SKU LLENA, SE IGNORA SKU: '
058300                WKS-SKU-BUSCADO UPON CONSOLE
058400     END-IF.
058500 520-INSERTA-SKU-EN-TABLA-E. EXIT.
058600
058700 530-DESPLAZA-SKU SECTION.
058800     MOVE WKS-SKU-ENTRADA (WKS-IY) TO WKS-SKU-ENTRADA (WKS-IY + 1).
058900 530-DESPLAZA-SKU-E. EXIT.
059000
059100******************************************************************
059200*        V A L I D A C I O N   D E   F E C H A   D E L   P E D I *
059300*        D O   ( R E G L A   R 6 ) ,   C A L E N D A R I O       *
059400*        GREGORIANO COMPLETO CON PRUEBA DE ANIO BISIESTO.        *
059500******************************************************************
059600 600-VALIDA-FECHA-PEDIDO SECTION.
059700     MOVE 0 TO WKS-FECHA-PEDIDO-OK
059800     IF PED-FECHA-ESPERADA NUMERIC AND PED-FECHA-ESPERADA > 0
059900        MOVE PED-FECHA-ESPERADA TO WKS-FECHA-PEDIDO-NUM
060000        IF WKS-FP-ANIO >= 1900 AND WKS-FP-ANIO <= 2099 AND
060100           WKS-FP-MES  >= 1    AND WKS-FP-MES  <= 12   AND
060200           WKS-FP-DIA  >= 1
060300           PERFORM 605-VALIDA-ANIO-BISIESTO
060400           MOVE DIAS-EN-MES (WKS-FP-MES) TO WKS-DIAS-MAX-MES
060500           IF WKS-FP-MES = 2 AND ANIO-ES-BISIESTO
060600              ADD 1 TO WKS-DIAS-MAX-MES
060700           END-IF
060800           IF WKS-FP-DIA <= WKS-DIAS-MAX-MES
060900              MOVE 1 TO WKS-FECHA-PEDIDO-OK
061000           END-IF
061100        END-IF
061200     END-IF.
061300 600-VALIDA-FECHA-PEDIDO-E. EXIT.
061400
061500 605-VALIDA-ANIO-BISIESTO SECTION.
061600     MOVE 0 TO WKS-ANIO-BISIESTO-IND
061700     DIVIDE WKS-FP-ANIO BY 4 GIVING WKS-JC-T1
061800            REMAINDER WKS-JC-T2
061900     IF WKS-JC-T2 = 0
062000        DIVIDE WKS-FP-ANIO BY 100 GIVING WKS-JC-T1
062100               REMAINDER WKS-JC-T2
062200        IF WKS-JC-T2 NOT = 0
062300           MOVE 1 TO WKS-ANIO-BISIESTO-IND
062400        ELSE
062500           DIVIDE WKS-FP-ANIO BY 400 GIVING WKS-JC-T1
062600                  REMAINDER WKS-JC-T2
062700           IF WKS-JC-T2 = 0
062800              MOVE 1 TO WKS-ANIO-BISIESTO-IND
062900           END-IF
063000        END-IF
063100     END-IF.
063200 605-VALIDA-ANIO-BISIESTO-E. EXIT.
063300
063400******************************************************************
063500*        C A L C U L O   D E L   D I A   J U L I A N O           *
063600*        (FORMULA DE FLIEGEL Y VAN FLANDERN) A PARTIR DE LA      *
063700*        FECHA CONTENIDA EN WKS-FP-ANIO / WKS-FP-MES / WKS-FP-   *
063800*        DIA.  NO SE USA FUNCTION INTEGER-OF-DATE.               *
063900******************************************************************
064000 610-CALCULA-JULIANO SECTION.
064100     COMPUTE WKS-JC-T1 = WKS-FP-MES - 14
064200     DIVIDE WKS-JC-T1 BY 12 GIVING WKS-JC-T1
064300     COMPUTE WKS-JC-T2 = (WKS-FP-ANIO + 4800 + WKS-JC-T1) * 1461
064400     DIVIDE WKS-JC-T2 BY 4 GIVING WKS-JC-T2
064500     COMPUTE WKS-JC-T3 =
064600             (WKS-FP-MES - 2 - (12 * WKS-JC-T1)) * 367
064700     DIVIDE WKS-JC-T3 BY 12 GIVING WKS-JC-T3
064800     ADD WKS-JC-T3 TO WKS-JC-T2
064900     COMPUTE WKS-JC-A = WKS-FP-ANIO + 4900 + WKS-JC-T1
065000     DIVIDE WKS-JC-A BY 100 GIVING WKS-JC-A
065100     COMPUTE WKS-JC-A = WKS-JC-A * 3
065200     DIVIDE WKS-JC-A BY 4 GIVING WKS-JC-A
065300     SUBTRACT WKS-JC-A FROM WKS-JC-T2
065400     COMPUTE WKS-JC-JDN = WKS-JC-T2 + WKS-FP-DIA - 32075.
065500 610-CALCULA-JULIANO-E. EXIT.
065600
065700******************************************************************
065800*      C A L C U L O   D E   L A   S E M A N A   I S O - 8 6 0 1 *
065900*      SOBRE LA FECHA DE WKS-FP-ANIO/MES/DIA, SIN USAR NINGUNA   *
066000*      FUNCION INTRINSECA (REGLA R7).                            *
066100******************************************************************
066200 620-CALCULA-SEMANA-ISO SECTION.
066300     PERFORM 610-CALCULA-JULIANO
066400     MOVE WKS-JC-JDN TO WKS-SC-JDN-FECHA
066500     DIVIDE WKS-SC-JDN-FECHA BY 7 GIVING WKS-JC-T1
066600            REMAINDER WKS-SC-DOW
066700     ADD 1 TO WKS-SC-DOW
066800     MOVE WKS-FP-DIA  TO WKS-SC-DIA-GUARDADO
066900     MOVE WKS-FP-MES  TO WKS-SC-MES-GUARDADO
067000     MOVE WKS-FP-ANIO TO WKS-SC-ANIO-GUARDADO
067100     MOVE 1 TO WKS-FP-MES
067200     MOVE 1 TO WKS-FP-DIA
067300     PERFORM 610-CALCULA-JULIANO
067400     MOVE WKS-JC-JDN TO WKS-SC-JDN-ENE1
067500     MOVE WKS-SC-MES-GUARDADO  TO WKS-FP-MES
067600     MOVE WKS-SC-DIA-GUARDADO  TO WKS-FP-DIA
067700     COMPUTE WKS-SC-ORD = WKS-SC-JDN-FECHA - WKS-SC-JDN-ENE1 + 1
067800     COMPUTE WKS-JC-T3 = WKS-SC-ORD - WKS-SC-DOW + 10
067900     DIVIDE WKS-JC-T3 BY 7 GIVING WKS-SC-SEMANA-CALC
068000     IF WKS-SC-SEMANA-CALC < 1
068100        COMPUTE WKS-SC-ANIO-AUX = WKS-FP-ANIO - 1
068200        PERFORM 625-SEMANAS-EN-ANIO
068300        MOVE WKS-SC-SEMANAS-ANIO TO WKS-SC-NUM-SEMANA
068400        COMPUTE WKS-SC-ANIO-ISO = WKS-FP-ANIO - 1
068500     ELSE
068600        MOVE WKS-FP-ANIO TO WKS-SC-ANIO-AUX
068700        PERFORM 625-SEMANAS-EN-ANIO
068800        IF WKS-SC-SEMANA-CALC > WKS-SC-SEMANAS-ANIO
068900           MOVE 1 TO WKS-SC-NUM-SEMANA
069000           COMPUTE WKS-SC-ANIO-ISO = WKS-FP-ANIO + 1
069100        ELSE
069200           MOVE WKS-SC-SEMANA-CALC TO WKS-SC-NUM-SEMANA
069300           MOVE WKS-FP-ANIO TO WKS-SC-ANIO-ISO
069400        END-IF
069500     END-IF.
069600 620-CALCULA-SEMANA-ISO-E. EXIT.
069700
069800******************************************************************
069900*      N U M E R O   D E   S E M A N A S   I S O   D E   U N     *
070000*      ANIO (52 O 53), SEGUN EL DIA DE LA SEMANA DEL 1 DE        *
070100*      ENERO Y SI EL ANIO ES BISIESTO.                           *
070200******************************************************************
070300 625-SEMANAS-EN-ANIO SECTION.
070400     MOVE WKS-FP-DIA  TO WKS-SC-DIA-GUARDADO
070500     MOVE WKS-FP-MES  TO WKS-SC-MES-GUARDADO
070600     MOVE WKS-FP-ANIO TO WKS-SC-ANIO-GUARDADO
070700     MOVE WKS-SC-ANIO-AUX TO WKS-FP-ANIO
070800     MOVE 1 TO WKS-FP-MES
070900     MOVE 1 TO WKS-FP-DIA
071000     PERFORM 610-CALCULA-JULIANO
071100     DIVIDE WKS-JC-JDN BY 7 GIVING WKS-JC-T1
071200            REMAINDER WKS-JC-T2
071300     ADD 1 TO WKS-JC-T2
071400     PERFORM 605-VALIDA-ANIO-BISIESTO
071500     IF WKS-JC-T2 = 5 OR (ANIO-ES-BISIESTO AND WKS-JC-T2 = 4)
071600        MOVE 53 TO WKS-SC-SEMANAS-ANIO
071700     ELSE
071800        MOVE 52 TO WKS-SC-SEMANAS-ANIO
071900     END-IF
072000     MOVE WKS-SC-DIA-GUARDADO  TO WKS-FP-DIA
072100     MOVE WKS-SC-MES-GUARDADO  TO WKS-FP-MES
072200     MOVE WKS-SC-ANIO-GUARDADO TO WKS-FP-ANIO.
072300 625-SEMANAS-EN-ANIO-E. EXIT.
072400
072500******************************************************************
072600*   C A L C U L O   D E   I N D I C A D O R E S   P O R   S K U  *
072700*   (UNION DE LOS SKU DE LOS TRES ARCHIVOS DE ENTRADA, EN ORDEN  *
072800*   ASCENDENTE, TAL COMO QUEDARON EN LA TABLA DE TRABAJO).       *
072900******************************************************************
073000 700-CALCULA-INDICADORES SECTION.
073100     MOVE 1 TO WKS-IX
073200     PERFORM 705-CALCULA-UN-SKU VARYING WKS-IX FROM 1 BY 1
073300             UNTIL WKS-IX > WKS-TOTAL-SKU.
073400 700-CALCULA-INDICADORES-E. EXIT.
073500
073600 705-CALCULA-UN-SKU SECTION.
073700     PERFORM 710-CALCULA-TASA-LLENADO
073800     PERFORM 720-CALCULA-OTIF
073900     PERFORM 730-CALCULA-DIAS-COBERTURA
074000     PERFORM 740-ACUMULA-TOTALES-POR-SKU
074100     PERFORM 910-ESCRIBE-DETALLE-SKU.
074200 705-CALCULA-UN-SKU-E. EXIT.
074300
074400******************************************************************
074500*              T A S A   D E   L L E N A D O   ( R 2 )           *
074600******************************************************************
074700 710-CALCULA-TASA-LLENADO SECTION.
074800     MOVE WKS-SKU-DEMANDA (WKS-IX) TO WKS-CS-TOTAL-DEMANDA
074900     COMPUTE WKS-CS-TOTAL-SUMINISTRO =
075000             WKS-SKU-INVENTARIO (WKS-IX) +
075100             WKS-SKU-PRODUCIDO  (WKS-IX)
075200     MOVE 0 TO WKS-CS-TASA-LLENADO-IND
075300     MOVE ZERO TO WKS-CS-TASA-LLENADO
075400     IF WKS-CS-TOTAL-DEMANDA > 0
075500        MOVE 1 TO WKS-CS-TASA-LLENADO-IND
075600        IF WKS-CS-TOTAL-SUMINISTRO < WKS-CS-TOTAL-DEMANDA
075700           COMPUTE WKS-CS-TASA-LLENADO ROUNDED =
075800                   WKS-CS-TOTAL-SUMINISTRO / WKS-CS-TOTAL-DEMANDA
075900        ELSE
076000           MOVE 1.0000 TO WKS-CS-TASA-LLENADO
076100        END-IF
076200        IF WKS-CS-TASA-LLENADO < 0 OR WKS-CS-TASA-LLENADO > 1
076300           MOVE 1 TO WKS-DQ-KPI-FUERA-RANGO
076400        END-IF
076500     END-IF.
076600 710-CALCULA-TASA-LLENADO-E. EXIT.
076700
076800******************************************************************
076900*                      O T I F   ( R 3 )                         *
077000******************************************************************
077100 720-CALCULA-OTIF SECTION.
077200     MOVE WKS-SKU-DEMANDA-VALIDA (WKS-IX)
077300          TO WKS-OT-DEMANDA-TOTAL-SEM
077400     IF WKS-OT-DEMANDA-TOTAL-SEM NOT > 0
077500        MOVE 1.0000 TO WKS-CS-OTIF
077600     ELSE
077700        MOVE WKS-SKU-INVENTARIO (WKS-IX) TO
077800             WKS-OT-SUMINISTRO-ACUM
077900        MOVE ZERO TO WKS-OT-UNIDADES-TIEMPO
078000        PERFORM 725-OTIF-UNA-SEMANA VARYING WKS-SEMANA-IX
078100                FROM 1 BY 1 UNTIL WKS-SEMANA-IX > 54
078200        COMPUTE WKS-CS-OTIF ROUNDED =
078300                WKS-OT-UNIDADES-TIEMPO / WKS-OT-DEMANDA-TOTAL-SEM
078400     END-IF
078500     IF WKS-CS-OTIF < 0 OR WKS-CS-OTIF > 1
078600        MOVE 1 TO WKS-DQ-KPI-FUERA-RANGO
078700     END-IF.
078800 720-CALCULA-OTIF-E. EXIT.
078900
079000 725-OTIF-UNA-SEMANA SECTION.
079100     ADD WKS-SKU-PRODUCCION-SEM (WKS-IX WKS-SEMANA-IX)
079200         TO WKS-OT-SUMINISTRO-ACUM
079300     ADD WKS-SKU-DEMANDA-SEM (WKS-IX WKS-SEMANA-IX)
079400         TO WKS-OT-UNIDADES-TIEMPO
079500     IF WKS-OT-UNIDADES-TIEMPO > WKS-OT-SUMINISTRO-ACUM
079600        MOVE WKS-OT-SUMINISTRO-ACUM TO WKS-OT-UNIDADES-TIEMPO
079700     END-IF.
079800 725-OTIF-UNA-SEMANA-E. EXIT.
079900
080000******************************************************************
080100*              D I A S   D E   C O B E R T U R A   ( R 4 )       *
080200******************************************************************
080300 730-CALCULA-DIAS-COBERTURA SECTION.
080400     MOVE SPACE TO WKS-CS-DIAS-COBERTURA-IND
080500     MOVE ZERO  TO WKS-CS-DIAS-COBERTURA
080600     MOVE ZERO  TO WKS-CS-DEMANDA-DIARIA
080700     IF SKU-TIENE-FECHA-VALIDA (WKS-IX)
080800        MOVE WKS-SKU-FECHA-MINIMA (WKS-IX) TO WKS-FECHA-PEDIDO-NUM
080900        PERFORM 610-CALCULA-JULIANO
081000        MOVE WKS-JC-JDN TO WKS-JC-T1
081100        MOVE WKS-SKU-FECHA-MAXIMA (WKS-IX) TO WKS-FECHA-PEDIDO-NUM
081200        PERFORM 610-CALCULA-JULIANO
081300        COMPUTE WKS-CS-VENTANA-DIAS = WKS-JC-JDN - WKS-JC-T1 + 1
081400        IF WKS-CS-VENTANA-DIAS < 1
081500           MOVE 1 TO WKS-CS-VENTANA-DIAS
081600        END-IF
081700        COMPUTE WKS-CS-DEMANDA-DIARIA ROUNDED =
081800                WKS-CS-TOTAL-DEMANDA / WKS-CS-VENTANA-DIAS
081900     END-IF
082000     IF WKS-CS-DEMANDA-DIARIA NOT > 0
082100        IF WKS-CS-TOTAL-SUMINISTRO > 0
082200           SET DIAS-COBERTURA-INFINITA TO TRUE
082300        ELSE
082400           SET DIAS-COBERTURA-INDEFINIDA TO TRUE
082500        END-IF
082600     ELSE
082700        SET DIAS-COBERTURA-FINITA TO TRUE
082800        COMPUTE WKS-CS-DIAS-COBERTURA ROUNDED =
082900                WKS-CS-TOTAL-SUMINISTRO / WKS-CS-DEMANDA-DIARIA
083000     END-IF.
083100 730-CALCULA-DIAS-COBERTURA-E. EXIT.
083200
083300******************************************************************
083400*       A C U M U L A C I O N   D E   T O T A L E S   ( R 5 )    *
083500******************************************************************
083600 740-ACUMULA-TOTALES-POR-SKU SECTION.
083700     ADD WKS-CS-TOTAL-DEMANDA    TO WKS-TG-DEMANDA-TOTAL
083800     ADD WKS-CS-TOTAL-SUMINISTRO TO WKS-TG-SUMINISTRO-TOTAL
083900     COMPUTE WKS-TG-OTIF-ACUM =
084000             WKS-TG-OTIF-ACUM +
084100             (WKS-CS-OTIF * WKS-CS-TOTAL-DEMANDA)
084200     IF DIAS-COBERTURA-FINITA
084300        COMPUTE WKS-TG-DIAS-COBERT-ACUM =
084400                WKS-TG-DIAS-COBERT-ACUM +
084500                (WKS-CS-DIAS-COBERTURA * WKS-CS-TOTAL-DEMANDA)
084600     END-IF.
084700 740-ACUMULA-TOTALES-POR-SKU-E. EXIT.
084800
084900******************************************************************
085000*            T O T A L E S   G E N E R A L E S   ( R 5 )         *
085100******************************************************************
085200 800-CALCULA-TOTALES-GENERALES SECTION.
085300     MOVE 0 TO WKS-TG-TASA-LLENADO-IND
085400     MOVE ZERO TO WKS-TG-TASA-LLENADO
085500     MOVE ZERO TO WKS-TG-OTIF
085600     MOVE ZERO TO WKS-TG-DIAS-COBERTURA
085700     IF WKS-TG-DEMANDA-TOTAL > 0
085800        MOVE 1 TO WKS-TG-TASA-LLENADO-IND
085900        IF WKS-TG-SUMINISTRO-TOTAL < WKS-TG-DEMANDA-TOTAL
086000           COMPUTE WKS-TG-TASA-LLENADO ROUNDED =
086100                   WKS-TG-SUMINISTRO-TOTAL / WKS-TG-DEMANDA-TOTAL
086200        ELSE
086300           MOVE 1.0000 TO WKS-TG-TASA-LLENADO
086400        END-IF
086500        COMPUTE WKS-TG-OTIF ROUNDED =
086600                WKS-TG-OTIF-ACUM / WKS-TG-DEMANDA-TOTAL
086700        COMPUTE WKS-TG-DIAS-COBERTURA ROUNDED =
086800                WKS-TG-DIAS-COBERT-ACUM / WKS-TG-DEMANDA-TOTAL
086900        IF WKS-TG-TASA-LLENADO < 0 OR WKS-TG-TASA-LLENADO > 1
087000           MOVE 1 TO WKS-DQ-KPI-FUERA-RANGO
087100        END-IF
087200        IF WKS-TG-OTIF < 0 OR WKS-TG-OTIF > 1
087300           MOVE 1 TO WKS-DQ-KPI-FUERA-RANGO
087400        END-IF
087500     END-IF.
087600 800-CALCULA-TOTALES-GENERALES-E. EXIT.
087700
087800******************************************************************
087900*          E S C R I T U R A   D E L   D E T A L L E   P O R     *
088000*          S K U   E N   E L   A R C H I V O   A R C H K R S     *
088100******************************************************************
088200 910-ESCRIBE-DETALLE-SKU SECTION.
088300     MOVE WKS-SKU-COD (WKS-IX)      TO RK-SKU
088400     MOVE WKS-CS-TOTAL-DEMANDA      TO RK-DEMANDA-TOTAL
088500     MOVE WKS-CS-TOTAL-SUMINISTRO   TO RK-SUMINISTRO-TOTAL
088600     IF TASA-LLENADO-DEFINIDA
088700        MOVE WKS-CS-TASA-LLENADO TO WKS-EDITA-TASA-LLENADO
088800        MOVE WKS-EDITA-TASA-LLENADO TO RK-TASA-LLENADO
088900     ELSE
089000        MOVE 'N/A   ' TO RK-TASA-LLENADO
089100     END-IF
089200     MOVE WKS-CS-OTIF TO WKS-EDITA-OTIF
089300     MOVE WKS-EDITA-OTIF TO RK-OTIF
089400     EVALUATE TRUE
089500         WHEN DIAS-COBERTURA-FINITA
089600              MOVE WKS-CS-DIAS-COBERTURA
089700                   TO WKS-EDITA-DIAS-COBERTURA
089800              MOVE WKS-EDITA-DIAS-COBERTURA TO RK-DIAS-COBERTURA
089900         WHEN DIAS-COBERTURA-INFINITA
090000              MOVE 'INF       ' TO RK-DIAS-COBERTURA
090100         WHEN OTHER
090200              MOVE 'N/A       ' TO RK-DIAS-COBERTURA
090300     END-EVALUATE
090400     WRITE REG-REPORTE-KPI
090500     IF FS-ARCHKRS = 0
090600        ADD 1 TO WKS-ESCRITOS-KRS
090700     ELSE
090800        DISPLAY 'ERROR AL ESCRIBIR ARCHKRS, STATUS: '
090900                FS-ARCHKRS ' SKU: ' RK-SKU UPON CONSOLE
091000     END-IF.
091100 910-ESCRIBE-DETALLE-SKU-E. EXIT.
091200
091300******************************************************************
091400*      L I N E A   T O T A L   D E L   R E P O R T E   A R C H K R S *
091500******************************************************************
091600 920-ESCRIBE-LINEA-TOTAL SECTION.
091700     MOVE 'TOTAL     ' TO RK-SKU
091800     MOVE WKS-TG-DEMANDA-TOTAL    TO RK-DEMANDA-TOTAL
091900     MOVE WKS-TG-SUMINISTRO-TOTAL TO RK-SUMINISTRO-TOTAL
092000     IF TASA-LLENADO-GRAL-DEFINIDA
092100        MOVE WKS-TG-TASA-LLENADO TO WKS-EDITA-TASA-LLENADO
092200        MOVE WKS-EDITA-TASA-LLENADO TO RK-TASA-LLENADO
092300        MOVE WKS-TG-OTIF TO WKS-EDITA-OTIF
092400        MOVE WKS-EDITA-OTIF TO RK-OTIF
092500        MOVE WKS-TG-DIAS-COBERTURA TO WKS-EDITA-DIAS-COBERTURA
092600        MOVE WKS-EDITA-DIAS-COBERTURA TO RK-DIAS-COBERTURA
092700     ELSE
092800        MOVE 'N/A   '    TO RK-TASA-LLENADO
092900        MOVE 'N/A   '    TO RK-OTIF
093000        MOVE 'N/A       ' TO RK-DIAS-COBERTURA
093100     END-IF
093200     WRITE REG-REPORTE-KPI
093300     IF FS-ARCHKRS = 0
093400        ADD 1 TO WKS-ESCRITOS-KRS
093500     ELSE
093600        DISPLAY 'ERROR AL ESCRIBIR LINEA TOTAL ARCHKRS, '
093700                'STATUS: ' FS-ARCHKRS UPON CONSOLE
093800     END-IF.
093900 920-ESCRIBE-LINEA-TOTAL-E. EXIT.
094000
094100******************************************************************
094200*         R E S U M E N   G E N E R A L   ( A R C H K O V )      *
094300******************************************************************
094400 930-ESCRIBE-OVERVIEW SECTION.
094500     MOVE WKS-TG-DEMANDA-TOTAL    TO RV-DEMANDA-TOTAL
094600     MOVE WKS-TG-SUMINISTRO-TOTAL TO RV-SUMINISTRO-TOTAL
094700     IF TASA-LLENADO-GRAL-DEFINIDA
094800        MOVE WKS-TG-TASA-LLENADO TO WKS-EDITA-TASA-LLENADO
094900        MOVE WKS-EDITA-TASA-LLENADO TO RV-TASA-LLENADO
095000        MOVE WKS-TG-OTIF TO WKS-EDITA-OTIF
095100        MOVE WKS-EDITA-OTIF TO RV-OTIF
095200        MOVE WKS-TG-DIAS-COBERTURA TO WKS-EDITA-DIAS-COBERTURA
095300        MOVE WKS-EDITA-DIAS-COBERTURA TO RV-DIAS-COBERTURA
095400     ELSE
095500        MOVE 'N/A   '    TO RV-TASA-LLENADO
095600        MOVE 'N/A   '    TO RV-OTIF
095700        MOVE 'N/A       ' TO RV-DIAS-COBERTURA
095800     END-IF
095900     WRITE REG-RESUMEN-GENERAL
096000     IF FS-ARCHKOV NOT = 0
096100        DISPLAY 'ERROR AL ESCRIBIR ARCHKOV, STATUS: '
096200                FS-ARCHKOV UPON CONSOLE
096300     END-IF.
096400 930-ESCRIBE-OVERVIEW-E. EXIT.
096500
096600******************************************************************
096700*      V A L I D A C I O N   D E   C A L I D A D   D E   D A T O S  *
096800*      SE INVOCA AL PROGRAMA PSKDQ001 CON LOS CONTADORES Y       *
096900*      BANDERAS ACUMULADOS DURANTE LA CARGA DE LOS ARCHIVOS Y    *
097000*      EL CALCULO DE INDICADORES (REGLAS V1-V5).                 *
097100******************************************************************
097200 950-VALIDACION-CALIDAD-DATOS SECTION.
097300     CALL 'PSKDQ001' USING WKS-DQ-PARM-AREA
097400     MOVE SPACES TO RL-TEXTO
097500     WRITE REG-LINEA-VALIDACION
097600     MOVE '====== VALIDACION DE CALIDAD DE DATOS ======'
097700          TO RL-TEXTO
097800     WRITE REG-LINEA-VALIDACION
097900     STRING 'V1 INVENTARIO NO NEGATIVO / SKU NO BLANCO  : '
098000            WKS-DQ-RESULTADO-V1 DELIMITED BY SIZE INTO RL-TEXTO
098100     WRITE REG-LINEA-VALIDACION
098200     STRING 'V2 PEDIDOS NO NEGATIVO / SKU NO BLANCO     : '
098300            WKS-DQ-RESULTADO-V2 DELIMITED BY SIZE INTO RL-TEXTO
098400     WRITE REG-LINEA-VALIDACION
098500     STRING 'V3 75% DE PEDIDOS CON FECHA VALIDA         : '
098600            WKS-DQ-RESULTADO-V3 DELIMITED BY SIZE INTO RL-TEXTO
098700     WRITE REG-LINEA-VALIDACION
098800     STRING 'V4 PRODUCCION SEMANA/PRODUCIDO NO NEGATIVO : '
098900            WKS-DQ-RESULTADO-V4 DELIMITED BY SIZE INTO RL-TEXTO
099000     WRITE REG-LINEA-VALIDACION
099100     STRING 'V5 INDICADORES KPI DENTRO DE RANGO [0,1]   : '
099200            WKS-DQ-RESULTADO-V5 DELIMITED BY SIZE INTO RL-TEXTO
099300     WRITE REG-LINEA-VALIDACION
099400     MOVE '=============================================='
099500          TO RL-TEXTO
099600     WRITE REG-LINEA-VALIDACION
099700     IF FS-ARCHKRS NOT = 0
099800        DISPLAY 'ERROR AL ESCRIBIR SECCION DE VALIDACION, '
099900                'STATUS: ' FS-ARCHKRS UPON CONSOLE
100000     END-IF.
100100 950-VALIDACION-CALIDAD-DATOS-E. EXIT.
100200
100300******************************************************************
100400*                  E S T A D I S T I C A S   Y   C I E R R E     *
100500******************************************************************
100600 990-TERMINA SECTION.
100700     DISPLAY '******************************************'
100800             UPON CONSOLE
100900     MOVE WKS-LEIDOS-INVENTARIO TO WKS-MASCARA
101000     DISPLAY 'REGISTROS DE INVENTARIO LEIDOS: ' WKS-MASCARA
101100             UPON CONSOLE
101200     MOVE WKS-LEIDOS-PEDIDOS TO WKS-MASCARA
101300     DISPLAY 'REGISTROS DE PEDIDOS LEIDOS:    ' WKS-MASCARA
101400             UPON CONSOLE
101500     MOVE WKS-LEIDOS-PRODUCCION TO WKS-MASCARA
101600     DISPLAY 'REGISTROS DE PRODUCCION LEIDOS: ' WKS-MASCARA
101700             UPON CONSOLE
101800     MOVE WKS-TOTAL-SKU TO WKS-MASCARA
101900     DISPLAY 'TOTAL DE SKU PROCESADOS:        ' WKS-MASCARA
102000             UPON CONSOLE
102100     MOVE WKS-ESCRITOS-KRS TO WKS-MASCARA
102200     DISPLAY 'REGISTROS ESCRITOS EN ARCHKRS:  ' WKS-MASCARA
102300             UPON CONSOLE
102400     DISPLAY '******************************************'
102500             UPON CONSOLE
102600     CLOSE ARCHINV ARCHPED ARCHPRD ARCHKRS ARCHKOV.
102700 990-TERMINA-E. EXIT.
102800
