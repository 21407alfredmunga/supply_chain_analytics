000100******************************************************************
000200* FECHA       : 30/09/1996                                       *
000300* PROGRAMADOR : MARIA ALVARADO (MALV)                            *
000400* APLICACION  : CADENA DE SUMINISTRO PROSACCO                    *
000500* PROGRAMA    : PSKDQ001                                         *
000600* TIPO        : BATCH (SUBPROGRAMA)                              *
000700* DESCRIPCION : VALIDA LA CALIDAD DE LOS DATOS DE ENTRADA DEL    *
000800*             : PROCESO DE INDICADORES DE CADENA DE SUMINISTRO   *
000900*             : (INVENTARIO, PEDIDOS Y PRODUCCION) Y LOS LIMITES *
001000*             : DE LOS INDICADORES CALCULADOS. ES INVOCADO POR   *
001100*             : EL PROGRAMA PSKPI001 MEDIANTE CALL.              *
001200* ARCHIVOS    : NINGUNO, RECIBE SUS DATOS POR LINKAGE SECTION    *
001300* ACCION (ES) : V=VALIDA                                         *
001400* INSTALADO   : 30/09/1996                                       *
001500* BPM/RATIONAL: 100755                                           *
001600* NOMBRE      : VALIDADOR DE CALIDAD DE DATOS DE CADENA SUMIN.   *
001700* DESCRIPCION : SUBPROGRAMA INVOCADO POR PSKPI001                *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    PSKDQ001.
002100 AUTHOR.        MARIA ALVARADO.
002200 INSTALLATION.  PROSACCO - DEPTO DE SISTEMAS DE OPERACIONES.
002300 DATE-WRITTEN.  30/09/1996.
002400 DATE-COMPILED. 30/09/1996.
002500 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S       *
002800******************************************************************
002900* 30/09/1996 MALV REQ-100755 VERSION ORIGINAL, SEPARA DE         *MALV9655
003000*            PSKPI001 LA VALIDACION DE INVENTARIO Y PEDIDOS      *
003100*            (REGLAS V1 Y V2) COMO SUBPROGRAMA INDEPENDIENTE.    *
003200* 12/04/1997 MALV REQ-100780 SE AGREGA LA REGLA V3, PORCENTAJE   *MALV9780
003300*            MINIMO DE PEDIDOS CON FECHA DE ENTREGA VALIDA.      *
003400* 03/11/1997 JOCH REQ-100799 SE AGREGA LA REGLA V4, VALIDACION   *JOCH9799
003500*            DE LA SEMANA Y CANTIDAD PRODUCIDA DEL PLAN.         *
003600* 11/12/1998 PEDR REQ-100822 REVISION DE SIGLO 2000, SIN         *PEDR9822
003700*            CAMBIOS DE CODIGO, SOLO PRUEBAS DE REGRESION.       *
003800* 08/02/1999 PEDR REQ-100822 PRUEBAS DE PASO DE SIGLO COMPLETAS, *PEDR9922
003900*            SIN INCIDENCIAS EN LAS REGLAS V1-V4.                *
004000* 26/03/2004 ERMZ REQ-100955 SE AGREGA LA REGLA V5, LIMITES DE   *ERMZ0455
004100*            TASA DE LLENADO Y OTIF EN EL RANGO [0,1].           *
004200* 15/06/2009 DIVR REQ-101078 SE CAMBIA EL CRITERIO DE LA REGLA   *DIVR0978
004300*            V3 DE 70% A 75% DE PEDIDOS CON FECHA VALIDA.        *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200******************************************************************
005300*              CONTADORES Y SUBINDICES (EN COMP)                 *
005400******************************************************************
005500 01  WKS-CONTADORES.
005600     02 WKS-IDX-RESULTADO          PIC S9(01) COMP VALUE ZERO.
005700     02 WKS-V3-IZQ                 PIC S9(09) COMP VALUE ZERO.
005800     02 WKS-V3-DER                 PIC S9(09) COMP VALUE ZERO.
005900     02 FILLER                     PIC X(02) VALUE SPACES.
006000******************************************************************
006100*     TABLA DE TEXTOS DE RESULTADO (PASS/FAIL), CONSULTADA POR   *
006200*     INDICE EN CADA UNA DE LAS REGLAS V1-V5.                    *
006300******************************************************************
006400 01  TABLA-RESULTADOS.
006500     02 FILLER           PIC X(08) VALUE 'PASSFAIL'.
006600 01  TABLA-RESULTADOS-R REDEFINES TABLA-RESULTADOS.
006700     02 TABLA-RESULTADO-VALOR PIC X(04) OCCURS 2 TIMES.
006800******************************************************************
006900*     COPIA DE TRABAJO DE LAS BANDERAS DE ENTRADA (INVENTARIO Y  *
007000*     PEDIDOS), PARA LA LINEA DE RASTREO DEL OPERADOR.           *
007100******************************************************************
007200 01  WKS-BANDERAS-ENTRADA.
007300     02 WKS-BE-INV-NEG             PIC 9(01) VALUE ZERO.
007400     02 WKS-BE-INV-BLANCO          PIC 9(01) VALUE ZERO.
007500     02 WKS-BE-PED-NEG             PIC 9(01) VALUE ZERO.
007600     02 WKS-BE-PED-BLANCO          PIC 9(01) VALUE ZERO.
007700     02 FILLER                     PIC X(01) VALUE SPACE.
007800 01  WKS-BANDERAS-ENTRADA-R REDEFINES WKS-BANDERAS-ENTRADA.
007900     02 WKS-BE-TEXTO               PIC X(05).
008000******************************************************************
008100*     COPIA DE TRABAJO DE LAS BANDERAS DE SALIDA (PRODUCCION Y   *
008200*     LIMITES DE INDICADORES), PARA LA LINEA DE RASTREO.         *
008300******************************************************************
008400 01  WKS-BANDERAS-SALIDA.
008500     02 WKS-BS-PRD-SEMANA-NEG      PIC 9(01) VALUE ZERO.
008600     02 WKS-BS-PRD-PRODUCIDO-NEG   PIC 9(01) VALUE ZERO.
008700     02 WKS-BS-KPI-FUERA-RANGO     PIC 9(01) VALUE ZERO.
008800     02 FILLER                     PIC X(01) VALUE SPACE.
008900 01  WKS-BANDERAS-SALIDA-R REDEFINES WKS-BANDERAS-SALIDA.
009000     02 WKS-BS-TEXTO               PIC X(04).
009100
009200 LINKAGE SECTION.
009300******************************************************************
009400*       AREA DE INTERFAZ CON EL PROGRAMA INVOCADOR PSKPI001      *
009500******************************************************************
009600 01  WKS-DQ-PARM-AREA.
009700     02 WKS-DQ-INV-NEGATIVO        PIC 9(01).
009800     02 WKS-DQ-INV-SKU-BLANCO      PIC 9(01).
009900     02 WKS-DQ-PED-NEGATIVO        PIC 9(01).
010000     02 WKS-DQ-PED-SKU-BLANCO      PIC 9(01).
010100     02 WKS-DQ-PED-TOTAL           PIC S9(07) COMP.
010200     02 WKS-DQ-PED-FECHA-VALIDA    PIC S9(07) COMP.
010300     02 WKS-DQ-PRD-SEMANA-NEG      PIC 9(01).
010400     02 WKS-DQ-PRD-PRODUCIDO-NEG   PIC 9(01).
010500     02 WKS-DQ-KPI-FUERA-RANGO     PIC 9(01).
010600     02 WKS-DQ-RESULTADO-V1        PIC X(04).
010700     02 WKS-DQ-RESULTADO-V2        PIC X(04).
010800     02 WKS-DQ-RESULTADO-V3        PIC X(04).
010900     02 WKS-DQ-RESULTADO-V4        PIC X(04).
011000     02 WKS-DQ-RESULTADO-V5        PIC X(04).
011100     02 FILLER                     PIC X(02).
011200
011300 PROCEDURE DIVISION USING WKS-DQ-PARM-AREA.
011400******************************************************************
011500*               S E C C I O N    P R I N C I P A L               *
011600******************************************************************
011700 100-MAIN SECTION.
011800     MOVE WKS-DQ-INV-NEGATIVO    TO WKS-BE-INV-NEG
011900     MOVE WKS-DQ-INV-SKU-BLANCO  TO WKS-BE-INV-BLANCO
012000     MOVE WKS-DQ-PED-NEGATIVO    TO WKS-BE-PED-NEG
012100     MOVE WKS-DQ-PED-SKU-BLANCO  TO WKS-BE-PED-BLANCO
012200     MOVE WKS-DQ-PRD-SEMANA-NEG    TO WKS-BS-PRD-SEMANA-NEG
012300     MOVE WKS-DQ-PRD-PRODUCIDO-NEG TO WKS-BS-PRD-PRODUCIDO-NEG
012400     MOVE WKS-DQ-KPI-FUERA-RANGO   TO WKS-BS-KPI-FUERA-RANGO
012500     DISPLAY 'PSKDQ001 - BANDERAS ENTRADA/SALIDA: '
012600             WKS-BE-TEXTO '/' WKS-BS-TEXTO UPON CONSOLE
012700     PERFORM 110-VALIDA-V1-INVENTARIO
012800     PERFORM 120-VALIDA-V2-PEDIDOS
012900     PERFORM 130-VALIDA-V3-FECHAS
013000     PERFORM 140-VALIDA-V4-PRODUCCION
013100     PERFORM 150-VALIDA-V5-LIMITES-KPI
013200     GOBACK.
013300 100-MAIN-E. EXIT.
013400
013500******************************************************************
013600*      V 1   -   I N V E N T A R I O   N O   N E G A T I V O     *
013700******************************************************************
013800 110-VALIDA-V1-INVENTARIO SECTION.
013900     MOVE 2 TO WKS-IDX-RESULTADO
014000     IF WKS-DQ-INV-NEGATIVO = 0 AND WKS-DQ-INV-SKU-BLANCO = 0
014100        MOVE 1 TO WKS-IDX-RESULTADO
014200     END-IF
014300     MOVE TABLA-RESULTADO-VALOR (WKS-IDX-RESULTADO)
014400          TO WKS-DQ-RESULTADO-V1.
014500 110-VALIDA-V1-INVENTARIO-E. EXIT.
014600
014700******************************************************************
014800*      V 2   -   P E D I D O S   N O   N E G A T I V O S         *
014900******************************************************************
015000 120-VALIDA-V2-PEDIDOS SECTION.
015100     MOVE 2 TO WKS-IDX-RESULTADO
015200     IF WKS-DQ-PED-NEGATIVO = 0 AND WKS-DQ-PED-SKU-BLANCO = 0
015300        MOVE 1 TO WKS-IDX-RESULTADO
015400     END-IF
015500     MOVE TABLA-RESULTADO-VALOR (WKS-IDX-RESULTADO)
015600          TO WKS-DQ-RESULTADO-V2.
015700 120-VALIDA-V2-PEDIDOS-E. EXIT.
015800
015900******************************************************************
016000*      V 3   -   7 5 %   D E   P E D I D O S   C O N   F E C H A *
016100*      E S P E R A D A   V A L I D A                             *
016200******************************************************************
016300 130-VALIDA-V3-FECHAS SECTION.
016400     MOVE 2 TO WKS-IDX-RESULTADO
016500     IF WKS-DQ-PED-TOTAL = 0
016600        MOVE 1 TO WKS-IDX-RESULTADO
016700     ELSE
016800        COMPUTE WKS-V3-IZQ = WKS-DQ-PED-FECHA-VALIDA * 4
016900        COMPUTE WKS-V3-DER = WKS-DQ-PED-TOTAL * 3
017000        IF WKS-V3-IZQ > WKS-V3-DER
017100           MOVE 1 TO WKS-IDX-RESULTADO
017200        END-IF
017300     END-IF
017400     MOVE TABLA-RESULTADO-VALOR (WKS-IDX-RESULTADO)
017500          TO WKS-DQ-RESULTADO-V3.
017600 130-VALIDA-V3-FECHAS-E. EXIT.
017700
017800******************************************************************
017900*      V 4   -   S E M A N A   Y   P R O D U C I D O   N O       *
018000*      N E G A T I V O S                                         *
018100******************************************************************
018200 140-VALIDA-V4-PRODUCCION SECTION.
018300     MOVE 2 TO WKS-IDX-RESULTADO
018400     IF WKS-DQ-PRD-SEMANA-NEG = 0 AND WKS-DQ-PRD-PRODUCIDO-NEG = 0
018500        MOVE 1 TO WKS-IDX-RESULTADO
018600     END-IF
018700     MOVE TABLA-RESULTADO-VALOR (WKS-IDX-RESULTADO)
018800          TO WKS-DQ-RESULTADO-V4.
018900 140-VALIDA-V4-PRODUCCION-E. EXIT.
019000
019100******************************************************************
019200*      V 5   -   I N D I C A D O R E S   K P I   D E N T R O     *
019300*      D E L   R A N G O   [ 0 , 1 ]                              *
019400******************************************************************
019500 150-VALIDA-V5-LIMITES-KPI SECTION.
019600     MOVE 2 TO WKS-IDX-RESULTADO
019700     IF WKS-DQ-KPI-FUERA-RANGO = 0
019800        MOVE 1 TO WKS-IDX-RESULTADO
019900     END-IF
020000     MOVE TABLA-RESULTADO-VALOR (WKS-IDX-RESULTADO)
020100          TO WKS-DQ-RESULTADO-V5.
020200 150-VALIDA-V5-LIMITES-KPI-E. EXIT.

